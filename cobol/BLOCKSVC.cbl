000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BLOCKSVC.
000300 AUTHOR.        D. PELLETIER.
000400 INSTALLATION.  RESERVATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/15/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* BLOCKSVC - NIGHTLY/ON-DEMAND OWNER-BLOCK EDIT AND MAINTENANCE
001100* RUN.
001200*                                                                *
001300* READS THE BLOCK TRANSACTION FILE ONE DETAIL RECORD AT A TIME.
001400* EACH RECORD CARRIES A BTRN-CODE OF CREATE, UPDATE OR DELETE AND
001500* IS EDITED AGAINST THE PROPERTY, BOOKING AND BLOCK MASTERS
001600* BEFORE THE BLOCK MASTER IS MAINTAINED.  ONLY THE OWNER OF
001700* RECORD FOR A PROPERTY MAY PLACE, CHANGE OR LIFT A BLOCK ON IT.
001800*                                                                *
001900* SHARES THE DATE-ORDER, NO-PAST-DATE, PROPERTY-EXISTS AND THE
002000* TWO OVERLAP-SCAN PARAGRAPHS WITH BOOKSVC -- SEE BOOKVAL.
002100*                                                                *
002200* CHANGE LOG.                                                    *
002300* ---------------------------------------------------------      *
002400* 05/15/87 DRP 0000  ORIGINAL PROGRAM.                           *
002500* 11/18/88 DRP 0042  OWNERSHIP CHECK ADDED -- PRIOR TO THIS ANY
002600*                    TRANSACTION COULD BLOCK ANY PROPERTY.       *
002700* 06/09/90 MFO 0078  UPDATE-BLOCK NOW DEFAULTS AN UNSUPPLIED
002800*                    START OR END DATE TO THE BLOCK'S OWN CURRENT
002900*                    VALUE BEFORE RE-VALIDATING, INSTEAD OF
003000*                    TREATING A ZERO AS A REAL DATE.
003100* 01/05/95 TKN 0125  OVERLAP SCANS ON UPDATE NOW EXCLUDE THE
003200*                    BLOCK'S OWN ID -- A REASON-ONLY CHANGE WAS
003300*                    REJECTING AGAINST ITSELF.                   *
003400* 08/22/98 KDV Y2K   CENTURY WINDOW REVIEW -- SAME FIX AS
003500*                    BOOKSVC CR Y2K: ACCEPT FROM DATE YYYYMMDD
003600*                    (8-DIGIT CCYYMMDD), NO 2-DIGIT YEAR FIELDS
003700*                    LEFT IN THIS PROGRAM OR ITS COPYBOOKS.
003800* 07/19/01 RHS 0190  DELETE-BLOCK NOW CHECKS OWNERSHIP BEFORE
003900*                    THE DELETE, NOT AFTER -- AN OWNER COULD
004000*                    SEE A "DELETED" LINE FOR A PROPERTY THEY
004100*                    DID NOT OWN.                                *
004200* 05/02/06 RHS 0214  CUT OVER TO THE SHARED BOOKVAL/BOOKVALW
004300*                    COPYBOOKS (SEE BOOKSVC CR 0214).
004400* 11/14/09 RHS 0241  WIDENED PROPMST RESERVE BLOCK TO MATCH THE
004500*                    PROPERTY-OF-RECORD SYSTEM'S OWN RECORD
004600*                    WIDTH AHEAD OF THE NEXT FIELD PICKUP.        *
004610* 03/02/10 RHS 0241  FOUND ON RE-REVIEW: 2110'S BLOCK-OVERLAP
004620*                    BROWSE WAS REUSING BLOCK-RECORD AND
004630*                    CLOBBERING THE TARGET ROW BEFORE THE
004640*                    REWRITE -- ADDED A SAVE/RESTORE AROUND 7300.
004650*                    ALSO FIXED 2000-CREATE-BLOCK SETTING THE
004660*                    REPORT RECORD-ID BEFORE VALIDATION, WHICH
004670*                    LEFT AN ID ON A REJECTED CREATE'S LINE.      *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BLOCK-TRANSACTION-FILE ASSIGN TO BLOKTRN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-BLOKTRN-STAT1 WS-BLOKTRN-STAT2.
005900
006000     SELECT RUN-REPORT-FILE ASSIGN TO BLOKRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-BLOKRPT-STAT1 WS-BLOKRPT-STAT2.
006300
006400     SELECT PROPERTY-FILE ASSIGN TO PROPMST
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS DYNAMIC
006700         RECORD KEY IS PROP-ID
006800         FILE STATUS IS WS-PROP-STAT1 WS-PROP-STAT2.
006900
007000     SELECT BOOKING-FILE ASSIGN TO BOOKMST
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS DYNAMIC
007300         RECORD KEY IS BKG-ID
007400         ALTERNATE RECORD KEY IS BKG-PROPERTY-ID WITH DUPLICATES
007500         FILE STATUS IS WS-BKG-STAT1 WS-BKG-STAT2.
007600
007700     SELECT BLOCK-FILE ASSIGN TO BLOKMST
007800         ORGANIZATION IS INDEXED
007900         ACCESS MODE IS DYNAMIC
008000         RECORD KEY IS BLK-ID
008100         ALTERNATE RECORD KEY IS BLK-PROPERTY-ID WITH DUPLICATES
008200         FILE STATUS IS WS-BLK-STAT1 WS-BLK-STAT2.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700******************************************************************
008800* INBOUND DETAIL FILE -- ONE RECORD PER REQUESTED BLOCK ACTION.   *
008900******************************************************************
009000 FD  BLOCK-TRANSACTION-FILE
009100     RECORDING MODE IS F.
009200 01  BLOCK-TRAN-RECORD.
009300     COPY BLOKTRN.
009400
009500******************************************************************
009600* RUN REPORT -- ONE LINE PER TRANSACTION PLUS THE CONTROL-TOTAL
009700* SUMMARY LINES WRITTEN AT 9000-PRINT-SUMMARY.
009800******************************************************************
009900 FD  RUN-REPORT-FILE
010000     RECORDING MODE IS F.
010100 01  RUN-REPORT-RECORD.
010200     COPY RUNRPT.
010300
010400******************************************************************
010500* PROPERTY MASTER -- READ-ONLY HERE.  OWNED BY THE PROPERTY-OF-
010600* RECORD SYSTEM.  PROP-OWNER-ID IS WHAT THE OWNERSHIP RULE TESTS
010700* AGAINST.
010800******************************************************************
010900 FD  PROPERTY-FILE
011000     RECORD CONTAINS 200 CHARACTERS.
011100 01  PROPERTY-RECORD.
011200     COPY PROPMST.
011300
011400******************************************************************
011500* BOOKING MASTER -- READ-ONLY HERE, CONSULTED BY THE SHARED
011600* OVERLAP LOGIC IN BOOKVAL SO A BLOCK CANNOT BE PLACED OVER A
011700* CONFIRMED STAY.
011800******************************************************************
011900 FD  BOOKING-FILE
012000     RECORD CONTAINS 150 CHARACTERS.
012100 01  BOOKING-RECORD.
012200     COPY BOOKMST.
012300
012400******************************************************************
012500* BLOCK MASTER -- THE FILE THIS RUN MAINTAINS.
012600******************************************************************
012700 FD  BLOCK-FILE
012800     RECORD CONTAINS 180 CHARACTERS.
012900 01  BLOCK-RECORD.
013000     COPY BLOKMST.
013100
013200 WORKING-STORAGE SECTION.
013300
013400******************************************************************
013500* FILE STATUS GROUPS -- ONE PAIR PER FILE, TESTED THE WAY THIS
013600* SHOP HAS ALWAYS TESTED THEM (PRIMARY DIGIT ONLY, IN MOST
013700* CASES).                                                        *
013800******************************************************************
013900 01  WS-BLOKTRN-FS.
014000     05  WS-BLOKTRN-STAT1           PIC X.
014100     05  WS-BLOKTRN-STAT2           PIC X.
014200     05  FILLER                     PIC X(06).
014300
014400 01  WS-BLOKRPT-FS.
014500     05  WS-BLOKRPT-STAT1           PIC X.
014600     05  WS-BLOKRPT-STAT2           PIC X.
014700     05  FILLER                     PIC X(06).
014800
014900 01  WS-PROP-FS.
015000     05  WS-PROP-STAT1              PIC X.
015100     05  WS-PROP-STAT2              PIC X.
015200     05  FILLER                     PIC X(06).
015300
015400 01  WS-BKG-FS.
015500     05  WS-BKG-STAT1               PIC X.
015600     05  WS-BKG-STAT2               PIC X.
015700     05  FILLER                     PIC X(06).
015800
015900 01  WS-BLK-FS.
016000     05  WS-BLK-STAT1               PIC X.
016100     05  WS-BLK-STAT2               PIC X.
016200     05  FILLER                     PIC X(06).
016300
016400******************************************************************
016500* SHARED VALIDATOR PARAMETER BLOCK (THE BOOKINGVALIDATOR UNIT).
016600* CALLING PARAGRAPHS LOAD THE WS-VAL- FIELDS AND PERFORM ONE OF
016700* THE 7000-SERIES PARAGRAPHS IN BOOKVAL; THE ANSWER COMES BACK
016800* IN WS-VAL-REJECT-SW/WS-VAL-REJECT-REASON, INCLUDING THE OWNER
016900* ID STASHED BY 7100-CHECK-PROPERTY-EXISTS FOR 3000-CHECK-
017000* OWNERSHIP TO TEST BELOW.
017100******************************************************************
017200 01  WS-VALIDATOR-AREA.
017300     COPY BOOKVALW.
017400
017500******************************************************************
017600* RUN CONTROL AND CONTROL TOTALS.                                *
017700******************************************************************
017800 77  WS-EOF-SW                      PIC X(01) VALUE 'N'.
017900     88  WS-NO-MORE-TRANS           VALUE 'Y'.
018000 77  WS-RUN-DATE                    PIC 9(08) VALUE 0.
018100 77  WS-READ-COUNT                  PIC S9(07) COMP-5 VALUE 0.
018200 77  WS-CREATE-COUNT                PIC S9(07) COMP-5 VALUE 0.
018300 77  WS-UPDATE-COUNT                PIC S9(07) COMP-5 VALUE 0.
018400 77  WS-DELETE-COUNT                PIC S9(07) COMP-5 VALUE 0.
018500 77  WS-REJECT-COUNT                PIC S9(07) COMP-5 VALUE 0.
018600 77  WS-RPT-RECORD-ID               PIC X(36) VALUE SPACES.
018700 77  WS-NEW-START-DATE              PIC 9(08) VALUE 0.
018800 77  WS-NEW-END-DATE                PIC 9(08) VALUE 0.
018810*
018820* CR 0241 -- THE OVERLAP BROWSE IN BOOKVAL RE-USES BLOCK-RECORD
018830* TO WALK THE PROPERTY'S OTHER BLOCKS, WHICH OVERLAYS WHATEVER
018840* ROW 2110 WAS CALLED TO UPDATE.  THESE HOLD THE TARGET ROW'S
018850* OWN KEY FIELDS ACROSS THE BROWSE SO THE EVENTUAL REWRITE PUTS
018860* THE NEW DATES BACK ON THE RIGHT BLOCK.
018870 77  WS-SAVE-BLK-ID                 PIC X(36) VALUE SPACES.
018880 77  WS-SAVE-BLK-PROPERTY-ID        PIC X(36) VALUE SPACES.
018890 77  WS-SAVE-BLK-REASON             PIC X(80) VALUE SPACES.
018900
019000******************************************************************
019100* RUN REPORT SUMMARY LINE -- SEE BOOKSVC FOR THE SAME IDIOM.
019200******************************************************************
019300 01  WS-SUMMARY-LINE.
019400     05  WS-SUM-LABEL               PIC X(20).
019500     05  WS-SUM-COUNT-ED            PIC ZZZ,ZZ9.
019600     05  FILLER                     PIC X(121).
019700
019800 PROCEDURE DIVISION.
019900
020000******************************************************************
020100* MAINLINE -- OPEN, PRIME THE FIRST READ, LOOP ONE TRANSACTION AT *
020200* A TIME UNTIL END OF FILE, PRINT TOTALS, CLOSE.  SAME SHAPE AS
020300* BOOKSVC.
020400******************************************************************
020500 0000-MAINLINE.
020600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
020700     PERFORM 0200-INITIALIZE THRU 0200-EXIT.
020800     PERFORM 1000-PROCESS-ONE-TRAN THRU 1000-EXIT
020900         UNTIL WS-NO-MORE-TRANS.
021000     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
021100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021200     DISPLAY 'BLOCKSVC - BLOCK RUN COMPLETE'.
021300     STOP RUN.
021400
021500******************************************************************
021600* OPEN EVERY FILE THIS RUN TOUCHES.  PROPERTY AND BOOKING ARE
021700* INPUT ONLY; BLOCK IS I-O SINCE IT IS THE FILE THIS RUN
021800* MAINTAINS.
021900******************************************************************
022000 0100-OPEN-FILES.
022100     OPEN INPUT  BLOCK-TRANSACTION-FILE.
022200     OPEN OUTPUT RUN-REPORT-FILE.
022300     OPEN INPUT  PROPERTY-FILE.
022400     OPEN INPUT  BOOKING-FILE.
022500     OPEN I-O    BLOCK-FILE.
022600     DISPLAY 'BLOCKSVC - BLOCK RUN STARTING'.
022700 0100-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* ESTABLISH TODAY'S RUN DATE (USED BY THE NO-PAST-DATE RULE IN
023200* BOOKVAL) AND PRIME THE READ LOOP WITH THE FIRST TRANSACTION.
023300******************************************************************
023400 0200-INITIALIZE.
023500     MOVE 'N'                       TO WS-EOF-SW.
023600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023700     MOVE WS-RUN-DATE                TO WS-VAL-RUN-DATE.
023800     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
023900 0200-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300* CLOSE EVERY FILE OPENED AT 0100-OPEN-FILES, IN THE SAME ORDER.  *
024400******************************************************************
024500 0900-CLOSE-FILES.
024600     CLOSE BLOCK-TRANSACTION-FILE.
024700     CLOSE RUN-REPORT-FILE.
024800     CLOSE PROPERTY-FILE.
024900     CLOSE BOOKING-FILE.
025000     CLOSE BLOCK-FILE.
025100 0900-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* ONE DETAIL RECORD IN, ONE DETAIL RECORD MAINTAINED (OR
025600* REJECTED), ONE REPORT LINE OUT.
025700******************************************************************
025800 1000-PROCESS-ONE-TRAN.
025900     ADD 1                          TO WS-READ-COUNT.
026000     EVALUATE TRUE
026100         WHEN BTRN-IS-CREATE
026200             PERFORM 2000-CREATE-BLOCK THRU 2000-EXIT
026300         WHEN BTRN-IS-UPDATE
026400             PERFORM 2100-UPDATE-BLOCK THRU 2100-EXIT
026500         WHEN BTRN-IS-DELETE
026600             PERFORM 2200-DELETE-BLOCK THRU 2200-EXIT
026700     END-EVALUATE.
026800     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
026900 1000-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300* READ THE NEXT TRANSACTION; SET THE EOF SWITCH AT END OF FILE SO
027400* THE MAINLINE PERFORM ... UNTIL FALLS OUT CLEANLY.
027500******************************************************************
027600 1100-READ-TRANSACTION.
027700     READ BLOCK-TRANSACTION-FILE
027800         AT END
027900             MOVE 'Y'                TO WS-EOF-SW
028000     END-READ.
028100 1100-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* CREATE - PROPERTY-EXISTS (ALSO YIELDS THE OWNER ID), OWNERSHIP,
028600* DATES, NOT-BOOKED, NOT-BLOCKED, IN THAT ORDER.  A NEW BLOCK HAS
028700* NO ID OF ITS OWN YET TO EXCLUDE FROM EITHER OVERLAP SCAN, SO
028800* BOTH EXCLUSION FIELDS ARE LEFT SPACES.
028900******************************************************************
029000 2000-CREATE-BLOCK.
029100     MOVE SPACES                    TO WS-RPT-RECORD-ID.
029200     MOVE BTRN-PROPERTY-ID          TO WS-VAL-PROPERTY-ID.
029300     PERFORM 7100-CHECK-PROPERTY-EXISTS THRU 7100-EXIT.
029400     IF WS-VAL-ACCEPTED
029500         PERFORM 3000-CHECK-OWNERSHIP THRU 3000-EXIT.
029600     IF WS-VAL-ACCEPTED
029700         MOVE BTRN-START-DATE        TO WS-VAL-START-DATE
029800         MOVE BTRN-END-DATE          TO WS-VAL-END-DATE
029900         MOVE SPACES                 TO WS-VAL-EXCL-BOOKING-ID
030000         MOVE SPACES                 TO WS-VAL-EXCL-BLOCK-ID
030100         PERFORM 7000-VALIDATE-DATES THRU 7000-EXIT
030200     END-IF.
030300*    ONLY SCAN FOR OVERLAPS IF EVERYTHING AHEAD OF THIS POINT
030400*    STILL STANDS -- NO SENSE BROWSING THE MASTERS FOR A
030500*    TRANSACTION ALREADY REJECTED.
030600     IF WS-VAL-ACCEPTED
030700         PERFORM 7200-CHECK-BOOKING-OVERLAP THRU 7200-EXIT.
030800     IF WS-VAL-ACCEPTED
030900         PERFORM 7300-CHECK-BLOCK-OVERLAP THRU 7300-EXIT.
031000     IF WS-VAL-REJECTED
031100         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
031200         GO TO 2000-EXIT.
031300*    EVERYTHING PASSED -- LAY DOWN THE NEW BLOCK MASTER RECORD.
031400     MOVE BTRN-BLOCK-ID             TO BLK-ID.
031500     MOVE BTRN-PROPERTY-ID          TO BLK-PROPERTY-ID.
031600     MOVE BTRN-START-DATE           TO BLK-START-DATE.
031700     MOVE BTRN-END-DATE             TO BLK-END-DATE.
031800     MOVE BTRN-REASON               TO BLK-REASON.
031900     WRITE BLOCK-RECORD
032000         INVALID KEY
032100             DISPLAY 'BLOCKSVC - BLOCK WRITE FAILED, ID='
032200                     BTRN-BLOCK-ID
032300     END-WRITE.
032400     ADD 1                          TO WS-CREATE-COUNT.
032450     MOVE BTRN-BLOCK-ID             TO WS-RPT-RECORD-ID.
032500     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
032600 2000-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* UPDATE - OWNERSHIP FIRST, THEN AN UNSUPPLIED DATE SIDE DEFAULTS
033100* TO THE BLOCK'S OWN CURRENT VALUE BEFORE RE-VALIDATING (CR 0078)
033200* WITH THE BLOCK'S OWN ID EXCLUDED FROM BOTH OVERLAP SCANS ON
033300* THE BLOCK SIDE (CR 0125).  REASON REWRITE IS INDEPENDENT OF
033400* WHETHER THE DATES CHANGED -- A TRANSACTION MAY CARRY JUST A
033500* REASON CORRECTION WITH BOTH DATES LEFT ZERO.
033600******************************************************************
033700 2100-UPDATE-BLOCK.
033800     MOVE BTRN-BLOCK-ID             TO WS-RPT-RECORD-ID.
033900     MOVE BTRN-BLOCK-ID             TO BLK-ID.
034000     MOVE 'N'                       TO WS-VAL-REJECT-SW.
034100*    LOOK UP THE BLOCK BEING UPDATED; NO RECORD, NO UPDATE.
034200     READ BLOCK-FILE
034300         INVALID KEY
034400             SET WS-VAL-REJECTED    TO TRUE
034500             STRING 'Block not found with id: '
034600                    BTRN-BLOCK-ID
034700                    DELIMITED BY SIZE
034800                    INTO WS-VAL-REJECT-REASON
034900     END-READ.
035000     IF WS-VAL-REJECTED
035100         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
035200         GO TO 2100-EXIT.
035300*    OWNERSHIP IS RE-CHECKED ON EVERY UPDATE, NOT JUST ON CREATE --
035400*    OWNERSHIP OF THE UNDERLYING PROPERTY CAN CHANGE HANDS AFTER
035500*    THE BLOCK WAS ORIGINALLY PLACED.
035600     MOVE BLK-PROPERTY-ID           TO WS-VAL-PROPERTY-ID.
035700     PERFORM 7100-CHECK-PROPERTY-EXISTS THRU 7100-EXIT.
035800     IF WS-VAL-ACCEPTED
035900         PERFORM 3000-CHECK-OWNERSHIP THRU 3000-EXIT.
036000     IF WS-VAL-REJECTED
036100         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
036200         GO TO 2100-EXIT.
036300*    DATE BRANCH -- ONLY ENTERED WHEN THE TRANSACTION ACTUALLY
036400*    CARRIES A NEW START OR END DATE.
036500     IF BTRN-START-DATE NOT = 0 OR BTRN-END-DATE NOT = 0
036600         PERFORM 2110-VALIDATE-AND-SET-DATES THRU 2110-EXIT
036700         IF WS-VAL-REJECTED
036800             PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
036900             GO TO 2100-EXIT
037000         END-IF
037100     END-IF.
037200*    REASON CORRECTION, IF ANY, APPLIES REGARDLESS OF THE DATE
037300*    BRANCH ABOVE.
037400     IF BTRN-REASON NOT = SPACES
037500         MOVE BTRN-REASON            TO BLK-REASON.
037600     REWRITE BLOCK-RECORD.
037700     ADD 1                          TO WS-UPDATE-COUNT.
037800     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
037900 2100-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300* DATE RE-VALIDATION FOR AN UPDATE -- BUILD THE CANDIDATE DATE     *
038400* PAIR (KEEPING WHICHEVER STORED DATE THE TRANSACTION DIDN'T
038500* CHANGE, CR 0078), THEN RUN IT THROUGH THE SAME NO-PAST-DATE,
038600* ORDER, BOOKING-OVERLAP AND BLOCK-OVERLAP CHECKS A CREATE GETS.
038700* THE BLOCK'S OWN ID IS PASSED AS THE EXCLUSION SO IT DOESN'T
038800* OVERLAP ITSELF (CR 0125).
038900******************************************************************
039000 2110-VALIDATE-AND-SET-DATES.
039100     MOVE BLK-START-DATE            TO WS-NEW-START-DATE.
039200     MOVE BLK-END-DATE              TO WS-NEW-END-DATE.
039300     IF BTRN-START-DATE NOT = 0
039400         MOVE BTRN-START-DATE        TO WS-NEW-START-DATE.
039500     IF BTRN-END-DATE NOT = 0
039600         MOVE BTRN-END-DATE          TO WS-NEW-END-DATE.
039700     MOVE BLK-PROPERTY-ID           TO WS-VAL-PROPERTY-ID.
039800     MOVE WS-NEW-START-DATE         TO WS-VAL-START-DATE.
039900     MOVE WS-NEW-END-DATE           TO WS-VAL-END-DATE.
040000     MOVE SPACES                    TO WS-VAL-EXCL-BOOKING-ID.
040100     MOVE BLK-ID                    TO WS-VAL-EXCL-BLOCK-ID.
040110*    CR 0241 -- 7300 BELOW BROWSES THIS SAME PROPERTY'S OTHER
040120*    BLOCKS THROUGH BLOCK-RECORD, THE IDENTICAL BUFFER THIS
040130*    BLOCK IS SITTING IN.  SAVE THE TARGET ROW'S KEY FIELDS NOW,
040140*    BEFORE THE BROWSE OVERLAYS THEM.
040150     MOVE BLK-ID                    TO WS-SAVE-BLK-ID.
040160     MOVE BLK-PROPERTY-ID           TO WS-SAVE-BLK-PROPERTY-ID.
040170     MOVE BLK-REASON                TO WS-SAVE-BLK-REASON.
040200     PERFORM 7000-VALIDATE-DATES THRU 7000-EXIT.
040300     IF WS-VAL-ACCEPTED
040400         PERFORM 7200-CHECK-BOOKING-OVERLAP THRU 7200-EXIT.
040500     IF WS-VAL-ACCEPTED
040600         PERFORM 7300-CHECK-BLOCK-OVERLAP THRU 7300-EXIT.
040610*    PUT THE TARGET ROW BACK THE WAY 7200/7300 FOUND IT -- THE
040620*    BLOCK BROWSE MAY HAVE LEFT BLOCK-RECORD POSITIONED ON SOME
040630*    OTHER BLOCK ON THIS PROPERTY ENTIRELY.
040640     MOVE WS-SAVE-BLK-ID            TO BLK-ID.
040650     MOVE WS-SAVE-BLK-PROPERTY-ID   TO BLK-PROPERTY-ID.
040660     MOVE WS-SAVE-BLK-REASON        TO BLK-REASON.
040700*    NOTHING TRIPPED -- THE NEW DATES BECOME THE BLOCK'S DATES.    *
040800     IF WS-VAL-ACCEPTED
040900         MOVE WS-NEW-START-DATE      TO BLK-START-DATE
041000         MOVE WS-NEW-END-DATE        TO BLK-END-DATE
041100     END-IF.
041200 2110-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600* DELETE - OWNERSHIP CHECKED BEFORE THE DELETE (CR 0190).  AN
041700* OWNER MUST NEVER SEE A "DELETED" REPORT LINE FOR A PROPERTY
041800* THEY DO NOT OWN, SO THE CHECK RUNS AHEAD OF THE DELETE ITSELF.
041900******************************************************************
042000 2200-DELETE-BLOCK.
042100     MOVE BTRN-BLOCK-ID             TO WS-RPT-RECORD-ID.
042200     MOVE BTRN-BLOCK-ID             TO BLK-ID.
042300     MOVE 'N'                       TO WS-VAL-REJECT-SW.
042400     READ BLOCK-FILE
042500         INVALID KEY
042600             SET WS-VAL-REJECTED    TO TRUE
042700             STRING 'Block not found with id: '
042800                    BTRN-BLOCK-ID
042900                    DELIMITED BY SIZE
043000                    INTO WS-VAL-REJECT-REASON
043100     END-READ.
043200     IF WS-VAL-REJECTED
043300         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
043400         GO TO 2200-EXIT.
043500     MOVE BLK-PROPERTY-ID           TO WS-VAL-PROPERTY-ID.
043600     PERFORM 7100-CHECK-PROPERTY-EXISTS THRU 7100-EXIT.
043700     IF WS-VAL-ACCEPTED
043800         PERFORM 3000-CHECK-OWNERSHIP THRU 3000-EXIT.
043900     IF WS-VAL-REJECTED
044000         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
044100         GO TO 2200-EXIT.
044200     DELETE BLOCK-FILE RECORD.
044300     ADD 1                          TO WS-DELETE-COUNT.
044400     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
044500 2200-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900* OWNERSHIP RULE -- THE TRANSACTION'S OWNER ID MUST MATCH THE
045000* PROPERTY'S OWNER OF RECORD (STASHED BY 7100 INTO
045100* WS-VAL-FOUND-OWNER-ID).  THIS IS THE CHECK ADDED BY CR 0042
045200* AFTER AN EARLY RELEASE LET ANY TRANSACTION BLOCK ANY PROPERTY.
045300******************************************************************
045400 3000-CHECK-OWNERSHIP.
045500     MOVE 'N'                       TO WS-VAL-REJECT-SW.
045600     IF BTRN-OWNER-ID NOT = WS-VAL-FOUND-OWNER-ID
045700         SET WS-VAL-REJECTED        TO TRUE
045800         STRING 'You are not authorized to manage blocks for '
045900                'this property'
046000                DELIMITED BY SIZE
046100                INTO WS-VAL-REJECT-REASON.
046200 3000-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600* RUN REPORT DETAIL LINES.  EVERY TRANSACTION GETS EXACTLY ONE
046700* OF THESE TWO PARAGRAPHS -- REJECTED OR OK -- NEVER BOTH.
046800******************************************************************
046900 8000-WRITE-REJECT-LINE.
047000     MOVE 'BLOCK '                   TO RPT-TRAN-TYPE.
047100     MOVE BTRN-CODE                  TO RPT-TRAN-CODE.
047200     MOVE WS-RPT-RECORD-ID           TO RPT-RECORD-ID.
047300     MOVE 'REJECTED'                 TO RPT-RESULT.
047400     MOVE WS-VAL-REJECT-REASON       TO RPT-REASON.
047500     WRITE RUN-REPORT-RECORD.
047600     ADD 1                           TO WS-REJECT-COUNT.
047700 8000-EXIT.
047800     EXIT.
047900
048000 8100-WRITE-OK-LINE.
048100     MOVE 'BLOCK '                   TO RPT-TRAN-TYPE.
048200     MOVE BTRN-CODE                  TO RPT-TRAN-CODE.
048300     MOVE WS-RPT-RECORD-ID           TO RPT-RECORD-ID.
048400     MOVE 'OK      '                 TO RPT-RESULT.
048500     MOVE SPACES                     TO RPT-REASON.
048600     WRITE RUN-REPORT-RECORD.
048700 8100-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100* END-OF-RUN CONTROL TOTALS -- ONE LINE PER COUNTER, WRITTEN
049200* DIRECTLY FROM WS-SUMMARY-LINE RATHER THAN THROUGH THE DETAIL
049300* LINE FIELDS SINCE THESE AREN'T TIED TO ANY ONE TRANSACTION.
049400******************************************************************
049500 9000-PRINT-SUMMARY.
049600     MOVE SPACES                     TO WS-SUMMARY-LINE.
049700     MOVE 'BLOCK RUN TOTALS'          TO WS-SUM-LABEL.
049800     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
049900     MOVE 'READ'                      TO WS-SUM-LABEL.
050000     MOVE WS-READ-COUNT               TO WS-SUM-COUNT-ED.
050100     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
050200     MOVE 'CREATED'                   TO WS-SUM-LABEL.
050300     MOVE WS-CREATE-COUNT             TO WS-SUM-COUNT-ED.
050400     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
050500     MOVE 'UPDATED'                   TO WS-SUM-LABEL.
050600     MOVE WS-UPDATE-COUNT             TO WS-SUM-COUNT-ED.
050700     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
050800     MOVE 'DELETED'                   TO WS-SUM-LABEL.
050900     MOVE WS-DELETE-COUNT             TO WS-SUM-COUNT-ED.
051000     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
051100     MOVE 'REJECTED'                  TO WS-SUM-LABEL.
051200     MOVE WS-REJECT-COUNT             TO WS-SUM-COUNT-ED.
051300     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
051400 9000-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800* BOOKINGVALIDATOR - SHARED WITH BOOKSVC.  SEE BOOKVAL.          *
051900******************************************************************
052000     COPY BOOKVAL.
052100
