000100******************************************************************
000200* PROPMST - PROPERTY MASTER RECORD LAYOUT.                      *
000300*                                                                *
000400* READ-ONLY REFERENCE FILE AS FAR AS THIS SUITE IS CONCERNED --  *
000500* THE PROPERTY-OF-RECORD SYSTEM OWNS THIS MASTER AND IS THE      *
000600* ONLY THING THAT EVER WRITES IT.  ONLY THE TWO FIELDS THE RULE  *
000700* ENGINE ACTUALLY TOUCHES -- THE KEY AND THE OWNING OWNER-ID --  *
000800* ARE BROKEN OUT BELOW.  THE RESERVE BLOCK STANDS IN FOR THE     *
000900* REST OF THE PROPERTY-OF-RECORD SYSTEM'S ATTRIBUTE SET (STREET  *
001000* ADDRESS, CITY/STATE/ZIP, PROPERTY TYPE AND AMENITY FLAGS, BED  *
001100* COUNT, RATE-CARD POINTER, LISTING STATUS, ETC.) THAT BOOKSVC   *
001200* AND BLOCKSVC NEVER READ OR REWRITE.  DO NOT CARVE A NEW FIELD  *
001300* OUT OF THIS RESERVE WITHOUT CHECKING WITH THE PROPERTY-OF-     *
001400* RECORD TEAM FIRST -- THEY OWN THE REAL LAYOUT, THIS IS ONLY    *
001500* OUR WINDOW INTO IT.                                            *
001600******************************************************************
001700    05  PROP-ID                     PIC X(36).
001800    05  PROP-OWNER-ID               PIC X(36).
001900******************************************************************
002000* RESERVED FOR PROPERTY-OF-RECORD ATTRIBUTES NOT USED BY THE     *
002100* RULE ENGINE.  SIZED TO THE PROPERTY-OF-RECORD SYSTEM'S OWN     *
002200* RECORD WIDTH SO A FUTURE FIELD PICKED UP BY THIS SUITE CAN BE  *
002300* CARVED OUT OF HERE WITHOUT A FILE CONVERSION.                  *
002400******************************************************************
002500    05  FILLER                      PIC X(128).
