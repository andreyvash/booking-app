000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BOOKSVC.
000300 AUTHOR.        D. PELLETIER.
000400 INSTALLATION.  RESERVATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* BOOKSVC - NIGHTLY/ON-DEMAND BOOKING EDIT AND MAINTENANCE RUN.  *
001100*                                                                *
001200* READS THE BOOKING TRANSACTION FILE ONE DETAIL RECORD AT A      *
001300* TIME.  EACH RECORD CARRIES A TRAN-CODE OF CREATE, UPDATE,      *
001400* CANCEL, REBOOK OR DELETE AND IS EDITED AGAINST THE PROPERTY,
001500* GUEST, BOOKING AND BLOCK MASTERS BEFORE THE BOOKING MASTER IS
001600* MAINTAINED.  A PROPERTY MAY NEVER CARRY TWO OVERLAPPING        *
001700* CONFIRMED BOOKINGS, NOR A CONFIRMED BOOKING THAT OVERLAPS AN
001800* OWNER BLOCK.                                                   *
001900*                                                                *
002000* GUEST IDENTITY IS RESOLVED AS A SIDE EFFECT OF BOOKING CREATE
002100* AND UPDATE (SEE PARAGRAPHS 3000-3110) -- THIS IS THE GUEST
002200* MASTER MAINTENANCE FORMERLY CARRIED BY THE NOW-RETIRED GSTSVC
002300* PROGRAM, FOLDED IN HERE SINCE NOTHING ELSE DROVE IT.
002400*                                                                *
002500* CHANGE LOG.                                                    *
002600* ---------------------------------------------------------      *
002700* 04/02/87 DRP 0000  ORIGINAL PROGRAM.                           *
002800* 11/18/88 DRP 0041  ADDED REBOOK TRANSACTION CODE -- OWNERS
002900*                    WERE CALLING TO ASK WHY A CANCELLED STAY    *
003000*                    COULDN'T BE PUT BACK ON THE BOOK.           *
003100* 06/09/90 MFO 0077  BOOKING-OVERLAP CHECK NOW EXCLUDES THE
003200*                    BOOKING'S OWN ID ON AN UPDATE -- WAS
003300*                    REJECTING A DATE CHANGE AGAINST ITSELF.     *
003400* 02/14/92 MFO 0093  FOLDED GUEST MASTER MAINTENANCE IN FROM
003500*                    GSTSVC; THAT PROGRAM IS RETIRED.
003600* 09/30/93 TKN 0118  EMAIL-SWITCH LOGIC ADDED FOR TRN-GUEST-EMAIL
003700*                    THAT ALREADY BELONGS TO ANOTHER GUEST.      *
003800* 01/05/95 TKN 0124  NOT-CANCELLED CHECK MOVED AHEAD OF THE DATE
003900*                    RE-VALIDATION ON UPDATE PER AUDIT FINDING.  *
004000* 03/11/97 KDV 0151  REJECT REPORT LINE NOW CARRIES THE REASON
004100*                    TEXT INSTEAD OF JUST A RETURN CODE.         *
004200* 08/22/98 KDV Y2K   CENTURY WINDOW REVIEW -- WS-RUN-DATE WAS A
004300*                    6-DIGIT YYMMDD PULLED FROM ACCEPT FROM
004400*                    DATE.  SWITCHED TO ACCEPT FROM DATE
004500*                    YYYYMMDD (8-DIGIT CCYYMMDD) SO THE NO-PAST-
004600*                    DATE RULE DOES NOT MISCOMPARE ACROSS THE
004700*                    CENTURY BOUNDARY.  COPYBOOKS ALREADY CARRY
004800*                    8-DIGIT DATES SO NO LAYOUT CHANGE NEEDED.
004900* 04/07/99 KDV Y2K   FOLLOW-UP: CONFIRMED NO OTHER 2-DIGIT YEAR
005000*                    FIELDS REMAIN IN THIS PROGRAM OR ITS
005100*                    COPYBOOKS.  CLOSED OUT.                     *
005200* 07/19/01 RHS 0189  REBOOK NOW RE-VALIDATES THE STORED DATES
005300*                    AGAINST TODAY'S RUN DATE, NOT JUST ORDER --
005400*                    A BOOKING LEFT CANCELLED FOR MONTHS COULD
005500*                    REBOOK INTO THE PAST.                       *
005600* 05/02/06 RHS 0214  CUT OVER BOOKVAL/BOOKVALW SHARED COPYBOOKS
005700*                    SO BLOCKSVC STOPPED CARRYING A SECOND COPY
005800*                    OF THE OVERLAP LOGIC.                       *
005900* 11/14/09 RHS 0241  WIDENED PROPMST AND GSTMST RESERVE BLOCKS
006000*                    TO MATCH THE PROPERTY-OF-RECORD AND GUEST-
006100*                    PROFILE SYSTEMS' OWN RECORD WIDTHS AHEAD OF
006200*                    THE NEXT FIELD PICKUP FROM EITHER ONE.       *
006210* 03/02/10 RHS 0241  FOUND ON RE-REVIEW: 2110'S OVERLAP BROWSES
006220*                    WERE REUSING BOOKING-RECORD AND CLOBBERING
006230*                    THE TARGET ROW BEFORE THE REWRITE -- ADDED
006240*                    THE SAVE/RESTORE AROUND 7200/7300 AND HAD
006250*                    REBOOK CALL 2110 INSTEAD OF CARRYING ITS OWN
006260*                    COPY OF THE SAME BROKEN LOGIC.               *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-370.
006700 OBJECT-COMPUTER.   IBM-370.
006800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT BOOKING-TRANSACTION-FILE ASSIGN TO BOOKTRN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-BOOKTRN-STAT1 WS-BOOKTRN-STAT2.
007500
007600     SELECT RUN-REPORT-FILE ASSIGN TO BOOKRPT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-BOOKRPT-STAT1 WS-BOOKRPT-STAT2.
007900
008000     SELECT PROPERTY-FILE ASSIGN TO PROPMST
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS DYNAMIC
008300         RECORD KEY IS PROP-ID
008400         FILE STATUS IS WS-PROP-STAT1 WS-PROP-STAT2.
008500
008600     SELECT GUEST-FILE ASSIGN TO GSTMST
008700         ORGANIZATION IS INDEXED
008800         ACCESS MODE IS DYNAMIC
008900         RECORD KEY IS GST-ID
009000         ALTERNATE RECORD KEY IS GST-EMAIL
009100         FILE STATUS IS WS-GST-STAT1 WS-GST-STAT2.
009200
009300     SELECT BOOKING-FILE ASSIGN TO BOOKMST
009400         ORGANIZATION IS INDEXED
009500         ACCESS MODE IS DYNAMIC
009600         RECORD KEY IS BKG-ID
009700         ALTERNATE RECORD KEY IS BKG-PROPERTY-ID WITH DUPLICATES
009800         FILE STATUS IS WS-BKG-STAT1 WS-BKG-STAT2.
009900
010000     SELECT BLOCK-FILE ASSIGN TO BLOKMST
010100         ORGANIZATION IS INDEXED
010200         ACCESS MODE IS DYNAMIC
010300         RECORD KEY IS BLK-ID
010400         ALTERNATE RECORD KEY IS BLK-PROPERTY-ID WITH DUPLICATES
010500         FILE STATUS IS WS-BLK-STAT1 WS-BLK-STAT2.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000******************************************************************
011100* INBOUND DETAIL FILE -- ONE RECORD PER REQUESTED BOOKING ACTION. *
011200******************************************************************
011300 FD  BOOKING-TRANSACTION-FILE
011400     RECORDING MODE IS F.
011500 01  BOOKING-TRAN-RECORD.
011600     COPY BOOKTRN.
011700
011800******************************************************************
011900* RUN REPORT -- ONE LINE PER TRANSACTION PLUS THE CONTROL-TOTAL
012000* SUMMARY LINES WRITTEN AT 9000-PRINT-SUMMARY.
012100******************************************************************
012200 FD  RUN-REPORT-FILE
012300     RECORDING MODE IS F.
012400 01  RUN-REPORT-RECORD.
012500     COPY RUNRPT.
012600
012700******************************************************************
012800* PROPERTY MASTER -- READ-ONLY HERE.  OWNED BY THE PROPERTY-OF-
012900* RECORD SYSTEM.                                                 *
013000******************************************************************
013100 FD  PROPERTY-FILE
013200     RECORD CONTAINS 200 CHARACTERS.
013300 01  PROPERTY-RECORD.
013400     COPY PROPMST.
013500
013600******************************************************************
013700* GUEST MASTER -- MAINTAINED HERE (FORMERLY BY GSTSVC).           *
013800******************************************************************
013900 FD  GUEST-FILE
014000     RECORD CONTAINS 286 CHARACTERS.
014100 01  GUEST-RECORD.
014200     COPY GSTMST.
014300
014400******************************************************************
014500* BOOKING MASTER -- THE FILE THIS RUN MAINTAINS.
014600******************************************************************
014700 FD  BOOKING-FILE
014800     RECORD CONTAINS 150 CHARACTERS.
014900 01  BOOKING-RECORD.
015000     COPY BOOKMST.
015100
015200******************************************************************
015300* BLOCK MASTER -- READ-ONLY HERE, CONSULTED BY THE SHARED         *
015400* OVERLAP LOGIC IN BOOKVAL.
015500******************************************************************
015600 FD  BLOCK-FILE
015700     RECORD CONTAINS 180 CHARACTERS.
015800 01  BLOCK-RECORD.
015900     COPY BLOKMST.
016000
016100 WORKING-STORAGE SECTION.
016200
016300******************************************************************
016400* FILE STATUS GROUPS -- ONE PAIR PER FILE, TESTED THE WAY THIS
016500* SHOP HAS ALWAYS TESTED THEM (PRIMARY DIGIT ONLY, IN MOST
016600* CASES).                                                        *
016700******************************************************************
016800 01  WS-BOOKTRN-FS.
016900     05  WS-BOOKTRN-STAT1           PIC X.
017000     05  WS-BOOKTRN-STAT2           PIC X.
017100     05  FILLER                     PIC X(06).
017200
017300 01  WS-BOOKRPT-FS.
017400     05  WS-BOOKRPT-STAT1           PIC X.
017500     05  WS-BOOKRPT-STAT2           PIC X.
017600     05  FILLER                     PIC X(06).
017700
017800 01  WS-PROP-FS.
017900     05  WS-PROP-STAT1              PIC X.
018000     05  WS-PROP-STAT2              PIC X.
018100     05  FILLER                     PIC X(06).
018200
018300 01  WS-GST-FS.
018400     05  WS-GST-STAT1               PIC X.
018500     05  WS-GST-STAT2               PIC X.
018600     05  FILLER                     PIC X(06).
018700
018800 01  WS-BKG-FS.
018900     05  WS-BKG-STAT1               PIC X.
019000     05  WS-BKG-STAT2               PIC X.
019100     05  FILLER                     PIC X(06).
019200
019300 01  WS-BLK-FS.
019400     05  WS-BLK-STAT1               PIC X.
019500     05  WS-BLK-STAT2               PIC X.
019600     05  FILLER                     PIC X(06).
019700
019800******************************************************************
019900* SHARED VALIDATOR PARAMETER BLOCK (THE BOOKINGVALIDATOR UNIT).
020000* CALLING PARAGRAPHS LOAD THE WS-VAL- FIELDS AND PERFORM ONE OF
020100* THE 7000-SERIES PARAGRAPHS IN BOOKVAL; THE ANSWER COMES BACK
020200* IN WS-VAL-REJECT-SW/WS-VAL-REJECT-REASON.
020300******************************************************************
020400 01  WS-VALIDATOR-AREA.
020500     COPY BOOKVALW.
020600
020700******************************************************************
020800* RUN CONTROL AND CONTROL TOTALS.                                *
020900******************************************************************
021000 77  WS-EOF-SW                      PIC X(01) VALUE 'N'.
021100     88  WS-NO-MORE-TRANS           VALUE 'Y'.
021200 77  WS-RUN-DATE                    PIC 9(08) VALUE 0.
021300 77  WS-READ-COUNT                  PIC S9(07) COMP-5 VALUE 0.
021400 77  WS-CREATE-COUNT                PIC S9(07) COMP-5 VALUE 0.
021500 77  WS-UPDATE-COUNT                PIC S9(07) COMP-5 VALUE 0.
021600 77  WS-CANCEL-COUNT                PIC S9(07) COMP-5 VALUE 0.
021700 77  WS-REBOOK-COUNT                PIC S9(07) COMP-5 VALUE 0.
021800 77  WS-DELETE-COUNT                PIC S9(07) COMP-5 VALUE 0.
021900 77  WS-REJECT-COUNT                PIC S9(07) COMP-5 VALUE 0.
022000 77  WS-RPT-RECORD-ID               PIC X(36) VALUE SPACES.
022100 77  WS-NEW-START-DATE              PIC 9(08) VALUE 0.
022200 77  WS-NEW-END-DATE                PIC 9(08) VALUE 0.
022210*
022220* CR 0241 -- THE OVERLAP BROWSES IN BOOKVAL RE-USE BOOKING-RECORD
022230* TO WALK THE PROPERTY'S OTHER BOOKINGS, WHICH OVERLAYS WHATEVER
022240* ROW 2110 WAS CALLED TO UPDATE.  THESE HOLD THE TARGET ROW'S OWN
022250* KEY FIELDS ACROSS THE BROWSE SO THE EVENTUAL REWRITE PUTS THE
022260* NEW DATES BACK ON THE RIGHT BOOKING INSTEAD OF WHATEVER ONE THE
022270* BROWSE LANDED ON.
022280 77  WS-SAVE-BKG-ID                 PIC X(36) VALUE SPACES.
022290 77  WS-SAVE-BKG-PROPERTY-ID        PIC X(36) VALUE SPACES.
022300 77  WS-SAVE-BKG-GUEST-ID           PIC X(36) VALUE SPACES.
022310 77  WS-SAVE-BKG-STATUS             PIC X(09) VALUE SPACES.
022320
022400******************************************************************
022500* GUEST-SERVICE WORKING FIELDS.                                  *
022600******************************************************************
022700 77  WS-CURRENT-GUEST-ID            PIC X(36) VALUE SPACES.
022800 77  WS-EMAIL-SWITCHED-SW           PIC X(01) VALUE 'N'.
022900     88  WS-EMAIL-WAS-SWITCHED      VALUE 'Y'.
023000
023100******************************************************************
023200* RUN REPORT SUMMARY LINE -- WRITTEN FROM, NOT INTO, SO IT DOES
023300* NOT NEED ITS OWN FD.  WIDTH MATCHES RUNRPT SO THE SAME FILE
023400* RECORD AREA CAN TAKE EITHER ONE.
023500******************************************************************
023600 01  WS-SUMMARY-LINE.
023700     05  WS-SUM-LABEL               PIC X(20).
023800     05  WS-SUM-COUNT-ED            PIC ZZZ,ZZ9.
023900     05  FILLER                     PIC X(121).
024000
024100 PROCEDURE DIVISION.
024200
024300******************************************************************
024400* MAINLINE -- OPEN, PRIME THE FIRST READ, LOOP ONE TRANSACTION AT *
024500* A TIME UNTIL END OF FILE, PRINT TOTALS, CLOSE.  STANDARD SHAPE  *
024600* FOR EVERY SERIAL EDIT/UPDATE RUN IN THIS SHOP.
024700******************************************************************
024800 0000-MAINLINE.
024900     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
025000     PERFORM 0200-INITIALIZE THRU 0200-EXIT.
025100     PERFORM 1000-PROCESS-ONE-TRAN THRU 1000-EXIT
025200         UNTIL WS-NO-MORE-TRANS.
025300     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
025400     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
025500     DISPLAY 'BOOKSVC - BOOKING RUN COMPLETE'.
025600     STOP RUN.
025700
025800******************************************************************
025900* OPEN EVERY FILE THIS RUN TOUCHES.  GUEST AND BOOKING ARE I-O
026000* SINCE BOTH ARE MAINTAINED HERE; PROPERTY AND BLOCK ARE INPUT
026100* ONLY -- THIS RUN NEVER WRITES EITHER ONE.
026200******************************************************************
026300 0100-OPEN-FILES.
026400     OPEN INPUT  BOOKING-TRANSACTION-FILE.
026500     OPEN OUTPUT RUN-REPORT-FILE.
026600     OPEN INPUT  PROPERTY-FILE.
026700     OPEN I-O    GUEST-FILE.
026800     OPEN I-O    BOOKING-FILE.
026900     OPEN INPUT  BLOCK-FILE.
027000     DISPLAY 'BOOKSVC - BOOKING RUN STARTING'.
027100 0100-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* ESTABLISH TODAY'S RUN DATE (USED BY THE NO-PAST-DATE RULE IN
027600* BOOKVAL -- SEE THE Y2K ENTRIES ABOVE) AND PRIME THE READ LOOP
027700* WITH THE FIRST TRANSACTION.
027800******************************************************************
027900 0200-INITIALIZE.
028000     MOVE 'N'                       TO WS-EOF-SW.
028100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
028200     MOVE WS-RUN-DATE                TO WS-VAL-RUN-DATE.
028300     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
028400 0200-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* CLOSE EVERY FILE OPENED AT 0100-OPEN-FILES, IN THE SAME ORDER.  *
028900******************************************************************
029000 0900-CLOSE-FILES.
029100     CLOSE BOOKING-TRANSACTION-FILE.
029200     CLOSE RUN-REPORT-FILE.
029300     CLOSE PROPERTY-FILE.
029400     CLOSE GUEST-FILE.
029500     CLOSE BOOKING-FILE.
029600     CLOSE BLOCK-FILE.
029700 0900-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100* ONE DETAIL RECORD IN, ONE DETAIL RECORD MAINTAINED (OR
030200* REJECTED), ONE REPORT LINE OUT.
030300******************************************************************
030400 1000-PROCESS-ONE-TRAN.
030500     ADD 1                          TO WS-READ-COUNT.
030600     EVALUATE TRUE
030700         WHEN TRN-IS-CREATE
030800             PERFORM 2000-CREATE-BOOKING THRU 2000-EXIT
030900         WHEN TRN-IS-UPDATE
031000             PERFORM 2100-UPDATE-BOOKING THRU 2100-EXIT
031100         WHEN TRN-IS-CANCEL
031200             PERFORM 2200-CANCEL-BOOKING THRU 2200-EXIT
031300         WHEN TRN-IS-REBOOK
031400             PERFORM 2300-REBOOK-BOOKING THRU 2300-EXIT
031500         WHEN TRN-IS-DELETE
031600             PERFORM 2400-DELETE-BOOKING THRU 2400-EXIT
031700     END-EVALUATE.
031800     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
031900 1000-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300* READ THE NEXT TRANSACTION; SET THE EOF SWITCH AT END OF FILE SO
032400* THE MAINLINE PERFORM ... UNTIL FALLS OUT CLEANLY.
032500******************************************************************
032600 1100-READ-TRANSACTION.
032700     READ BOOKING-TRANSACTION-FILE
032800         AT END
032900             MOVE 'Y'                TO WS-EOF-SW
033000     END-READ.
033100 1100-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500* CREATE - FULL VALIDATION, RESOLVE THE GUEST, WRITE THE MASTER.
033600* WS-VAL-EXCL-BOOKING-ID AND WS-VAL-EXCL-BLOCK-ID ARE BOTH LEFT
033700* SPACES HERE -- A NEW BOOKING HAS NO ID OF ITS OWN YET TO
033800* EXCLUDE FROM THE OVERLAP SCAN.
033900******************************************************************
034000 2000-CREATE-BOOKING.
034100     MOVE SPACES                    TO WS-RPT-RECORD-ID.
034200     MOVE TRN-PROPERTY-ID           TO WS-VAL-PROPERTY-ID.
034300     MOVE TRN-START-DATE            TO WS-VAL-START-DATE.
034400     MOVE TRN-END-DATE              TO WS-VAL-END-DATE.
034500     MOVE SPACES                    TO WS-VAL-EXCL-BOOKING-ID.
034600     MOVE SPACES                    TO WS-VAL-EXCL-BLOCK-ID.
034700     PERFORM 7400-FULL-VALIDATION THRU 7400-EXIT.
034800     IF WS-VAL-REJECTED
034900         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
035000         GO TO 2000-EXIT.
035100*    VALIDATION PASSED -- RESOLVE THE GUEST (FIND-OR-CREATE) AND
035200*    LAY DOWN THE NEW BOOKING MASTER RECORD AS CONFIRMED.
035300     PERFORM 3000-RESOLVE-GUEST THRU 3000-EXIT.
035400     MOVE TRN-BOOKING-ID            TO BKG-ID.
035500     MOVE TRN-PROPERTY-ID           TO BKG-PROPERTY-ID.
035600     MOVE TRN-START-DATE            TO BKG-START-DATE.
035700     MOVE TRN-END-DATE              TO BKG-END-DATE.
035800     MOVE 'CONFIRMED'               TO BKG-STATUS.
035900     WRITE BOOKING-RECORD
036000         INVALID KEY
036100             DISPLAY 'BOOKSVC - BOOKING WRITE FAILED, ID='
036200                     TRN-BOOKING-ID
036300     END-WRITE.
036400     ADD 1                          TO WS-CREATE-COUNT.
036500     MOVE TRN-BOOKING-ID            TO WS-RPT-RECORD-ID.
036600     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
036700 2000-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100* UPDATE - NOT-CANCELLED CHECK FIRST (CR 0124), THEN THE DATE
037200* BRANCH AND THE GUEST BRANCH ARE INDEPENDENT OF EACH OTHER.
037300* EITHER, BOTH OR NEITHER MAY BE PRESENT ON A GIVEN TRANSACTION;
037400* A GUEST-ONLY CHANGE CARRIES TRN-START-DATE/TRN-END-DATE OF
037500* ZERO, AND A DATE-ONLY CHANGE CARRIES THE GUEST FIELDS SPACES.   *
037600******************************************************************
037700 2100-UPDATE-BOOKING.
037800     MOVE TRN-BOOKING-ID            TO WS-RPT-RECORD-ID.
037900     MOVE TRN-BOOKING-ID            TO BKG-ID.
038000     MOVE 'N'                       TO WS-VAL-REJECT-SW.
038100*    LOOK UP THE BOOKING BEING UPDATED; NO RECORD, NO UPDATE.
038200     READ BOOKING-FILE
038300         INVALID KEY
038400             SET WS-VAL-REJECTED    TO TRUE
038500             STRING 'Booking not found with id: '
038600                    TRN-BOOKING-ID
038700                    DELIMITED BY SIZE
038800                    INTO WS-VAL-REJECT-REASON
038900     END-READ.
039000     IF WS-VAL-REJECTED
039100         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
039200         GO TO 2100-EXIT.
039300*    CR 0124 -- A CANCELLED BOOKING MAY NOT BE UPDATED.  THE      *
039400*    OWNER MUST REBOOK IT FIRST (SEE 2300-REBOOK-BOOKING) SO THE  *
039500*    STORED DATES GET RE-VALIDATED AGAINST TODAY BEFORE ANY       *
039600*    FURTHER CHANGE IS ALLOWED TO STICK.
039700     IF BKG-CANCELED
039800         SET WS-VAL-REJECTED        TO TRUE
039900         STRING 'Cannot update a cancelled booking. Please '
040000                'rebook it first.'
040100                DELIMITED BY SIZE
040200                INTO WS-VAL-REJECT-REASON
040300         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
040400         GO TO 2100-EXIT.
040500*    DATE BRANCH -- ONLY ENTERED WHEN THE TRANSACTION ACTUALLY
040600*    CARRIES A NEW START OR END DATE.
040700     IF TRN-START-DATE NOT = 0 OR TRN-END-DATE NOT = 0
040800         PERFORM 2110-VALIDATE-AND-SET-DATES THRU 2110-EXIT
040900         IF WS-VAL-REJECTED
041000             PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
041100             GO TO 2100-EXIT
041200         END-IF
041300     END-IF.
041400*    GUEST BRANCH -- ONLY ENTERED WHEN THE TRANSACTION CARRIES A
041500*    NEW EMAIL OR A NAME CORRECTION.
041600     IF TRN-GUEST-EMAIL NOT = SPACES
041700        OR TRN-GUEST-FIRST-NAME NOT = SPACES
041800        OR TRN-GUEST-LAST-NAME NOT = SPACES
041900         PERFORM 3100-UPDATE-GUEST-ON-BOOKING THRU 3100-EXIT
042000         IF WS-VAL-REJECTED
042100             PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
042200             GO TO 2100-EXIT
042300         END-IF
042400     END-IF.
042500     REWRITE BOOKING-RECORD.
042600     ADD 1                          TO WS-UPDATE-COUNT.
042700     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
042800 2100-EXIT.
042900     EXIT.
043000
043100******************************************************************
043200* DATE RE-VALIDATION FOR AN UPDATE -- BUILD THE CANDIDATE DATE    *
043300* PAIR (KEEPING WHICHEVER STORED DATE THE TRANSACTION DIDN'T
043400* CHANGE), THEN RUN IT THROUGH THE SAME NO-PAST-DATE, ORDER,
043500* BOOKING-OVERLAP AND BLOCK-OVERLAP CHECKS A CREATE GETS.  THE
043600* BOOKING'S OWN ID IS PASSED AS THE EXCLUSION SO IT DOESN'T
043700* OVERLAP ITSELF (CR 0077).                                      *
043800******************************************************************
043900 2110-VALIDATE-AND-SET-DATES.
044000     MOVE BKG-START-DATE            TO WS-NEW-START-DATE.
044100     MOVE BKG-END-DATE              TO WS-NEW-END-DATE.
044200     IF TRN-START-DATE NOT = 0
044300         MOVE TRN-START-DATE         TO WS-NEW-START-DATE.
044400     IF TRN-END-DATE NOT = 0
044500         MOVE TRN-END-DATE           TO WS-NEW-END-DATE.
044600     MOVE BKG-PROPERTY-ID           TO WS-VAL-PROPERTY-ID.
044700     MOVE WS-NEW-START-DATE         TO WS-VAL-START-DATE.
044800     MOVE WS-NEW-END-DATE           TO WS-VAL-END-DATE.
044900     MOVE BKG-ID                    TO WS-VAL-EXCL-BOOKING-ID.
045000     MOVE SPACES                    TO WS-VAL-EXCL-BLOCK-ID.
045010*    CR 0241 -- 7200 BELOW BROWSES THIS SAME PROPERTY'S OTHER
045020*    BOOKINGS THROUGH BOOKING-RECORD, WHICH IS THE IDENTICAL
045030*    BUFFER THIS BOOKING IS SITTING IN.  SAVE THE TARGET ROW'S
045040*    KEY FIELDS NOW, BEFORE THE BROWSE OVERLAYS THEM.
045050     MOVE BKG-ID                    TO WS-SAVE-BKG-ID.
045060     MOVE BKG-PROPERTY-ID           TO WS-SAVE-BKG-PROPERTY-ID.
045070     MOVE BKG-GUEST-ID              TO WS-SAVE-BKG-GUEST-ID.
045080     MOVE BKG-STATUS                TO WS-SAVE-BKG-STATUS.
045100     PERFORM 7000-VALIDATE-DATES THRU 7000-EXIT.
045200*    ONLY CHECK FOR OVERLAPS IF THE DATES THEMSELVES ARE SOUND --
045300*    NO SENSE SCANNING THE MASTER FOR A DATE PAIR ALREADY BAD.
045400     IF WS-VAL-ACCEPTED
045500         PERFORM 7200-CHECK-BOOKING-OVERLAP THRU 7200-EXIT.
045600     IF WS-VAL-ACCEPTED
045700         PERFORM 7300-CHECK-BLOCK-OVERLAP THRU 7300-EXIT.
045710*    PUT THE TARGET ROW BACK THE WAY 7200/7300 FOUND IT -- THE
045720*    BROWSES MAY HAVE LEFT BOOKING-RECORD POSITIONED ON SOME
045730*    OTHER BOOKING ON THIS PROPERTY ENTIRELY.
045740     MOVE WS-SAVE-BKG-ID            TO BKG-ID.
045750     MOVE WS-SAVE-BKG-PROPERTY-ID   TO BKG-PROPERTY-ID.
045760     MOVE WS-SAVE-BKG-GUEST-ID      TO BKG-GUEST-ID.
045770     MOVE WS-SAVE-BKG-STATUS        TO BKG-STATUS.
045800*    NOTHING TRIPPED -- THE NEW DATES BECOME THE BOOKING'S DATES. *
045900     IF WS-VAL-ACCEPTED
046000         MOVE WS-NEW-START-DATE      TO BKG-START-DATE
046100         MOVE WS-NEW-END-DATE        TO BKG-END-DATE
046200     END-IF.
046300 2110-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* CANCEL - ALREADY-CANCELLED IS A REJECTION, NOT A NO-OP.  THE    *
046800* OWNER SHOP'S EXPERIENCE IS THAT A SILENT NO-OP HERE MASKS A
046900* DOUBLE-SUBMITTED CANCEL REQUEST, WHICH IS WORTH FLAGGING.       *
047000******************************************************************
047100 2200-CANCEL-BOOKING.
047200     MOVE TRN-BOOKING-ID            TO WS-RPT-RECORD-ID.
047300     MOVE TRN-BOOKING-ID            TO BKG-ID.
047400     MOVE 'N'                       TO WS-VAL-REJECT-SW.
047500     READ BOOKING-FILE
047600         INVALID KEY
047700             SET WS-VAL-REJECTED    TO TRUE
047800             STRING 'Booking not found with id: '
047900                    TRN-BOOKING-ID
048000                    DELIMITED BY SIZE
048100                    INTO WS-VAL-REJECT-REASON
048200     END-READ.
048300     IF WS-VAL-ACCEPTED AND BKG-CANCELED
048400         SET WS-VAL-REJECTED        TO TRUE
048500         MOVE 'Booking is already cancelled'
048600                                     TO WS-VAL-REJECT-REASON.
048700     IF WS-VAL-REJECTED
048800         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
048900         GO TO 2200-EXIT.
049000*    STATUS FLIP ONLY -- THE STORED DATES ARE LEFT ALONE SO A
049100*    LATER REBOOK HAS SOMETHING TO RE-VALIDATE AGAINST.
049200     MOVE 'CANCELED '                TO BKG-STATUS.
049300     REWRITE BOOKING-RECORD.
049400     ADD 1                          TO WS-CANCEL-COUNT.
049500     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
049600 2200-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000* REBOOK - ONLY A CANCELLED BOOKING QUALIFIES; ITS OWN STORED
050100* DATES ARE RE-VALIDATED AGAINST TODAY (CR 0189) BEFORE FLIPPING
050200* STATUS BACK TO CONFIRMED.  A BOOKING LEFT CANCELLED LONG        *
050300* ENOUGH THAT ITS DATES FALL INTO THE PAST, OR THAT NOW OVERLAP   *
050400* SOMETHING ELSE THAT WAS BOOKED IN THE MEANTIME, IS REJECTED     *
050500* RATHER THAN SILENTLY REACTIVATED.
050600******************************************************************
050700 2300-REBOOK-BOOKING.
050800     MOVE TRN-BOOKING-ID            TO WS-RPT-RECORD-ID.
050900     MOVE TRN-BOOKING-ID            TO BKG-ID.
051000     MOVE 'N'                       TO WS-VAL-REJECT-SW.
051100     READ BOOKING-FILE
051200         INVALID KEY
051300             SET WS-VAL-REJECTED    TO TRUE
051400             STRING 'Booking not found with id: '
051500                    TRN-BOOKING-ID
051600                    DELIMITED BY SIZE
051700                    INTO WS-VAL-REJECT-REASON
051800     END-READ.
051900     IF WS-VAL-ACCEPTED AND NOT BKG-CANCELED
052000         SET WS-VAL-REJECTED        TO TRUE
052100         MOVE 'Only cancelled bookings can be rebooked'
052200                                     TO WS-VAL-REJECT-REASON.
052300     IF WS-VAL-REJECTED
052400         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
052500         GO TO 2300-EXIT.
052600*    RE-VALIDATE THE BOOKING'S OWN STORED DATES AGAINST TODAY'S
052700*    RUN DATE AND AGAINST EVERYTHING ELSE NOW ON THE BOOK --
052800*    EXCLUDING ITSELF, SINCE IT IS STILL ON THE MASTER.  TRN-
052810*    START-DATE/TRN-END-DATE ARE ZERO ON A REBOOK TRANSACTION SO
052820*    2110 JUST RE-CHECKS THE DATES ALREADY ON THE BOOKING -- AND
052830*    CARRIES THE SAME SAVE/RESTORE AROUND THE OVERLAP BROWSES
052840*    THAT UPDATE RELIES ON (CR 0241), SO THE STATUS FLIP BELOW
052850*    REWRITES THE BOOKING THAT WAS ACTUALLY READ, NOT WHATEVER
052860*    ROW THE BROWSE LANDED ON.
052900     PERFORM 2110-VALIDATE-AND-SET-DATES THRU 2110-EXIT.
053900     IF WS-VAL-REJECTED
054000         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
054100         GO TO 2300-EXIT.
054200     MOVE 'CONFIRMED'               TO BKG-STATUS.
054300     REWRITE BOOKING-RECORD.
054400     ADD 1                          TO WS-REBOOK-COUNT.
054500     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
054600 2300-EXIT.
054700     EXIT.
054800
054900******************************************************************
055000* DELETE - UNCONDITIONAL ONCE FOUND.  NO STATUS CHECK -- THIS IS  *
055100* A PHYSICAL REMOVAL FROM THE BOOKING MASTER, NOT A CANCEL, AND
055200* IS USED ONLY FOR CORRECTING A BOOKING ENTERED IN ERROR.         *
055300******************************************************************
055400 2400-DELETE-BOOKING.
055500     MOVE TRN-BOOKING-ID            TO WS-RPT-RECORD-ID.
055600     MOVE TRN-BOOKING-ID            TO BKG-ID.
055700     MOVE 'N'                       TO WS-VAL-REJECT-SW.
055800     READ BOOKING-FILE
055900         INVALID KEY
056000             SET WS-VAL-REJECTED    TO TRUE
056100             STRING 'Booking not found with id: '
056200                    TRN-BOOKING-ID
056300                    DELIMITED BY SIZE
056400                    INTO WS-VAL-REJECT-REASON
056500     END-READ.
056600     IF WS-VAL-REJECTED
056700         PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
056800         GO TO 2400-EXIT.
056900     DELETE BOOKING-FILE RECORD.
057000     ADD 1                          TO WS-DELETE-COUNT.
057100     PERFORM 8100-WRITE-OK-LINE THRU 8100-EXIT.
057200 2400-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* GUESTSERVICE - FIND-OR-CREATE ON BOOKING CREATE.  EMAIL IS THE
057700* NATURAL KEY; FIRST MATCH WINS.  A BOOKING CREATE NEVER FAILS
057800* FOR WANT OF A GUEST RECORD -- IF THE EMAIL ISN'T ON FILE YET,
057900* ONE IS ADDED ON THE SPOT.
058000******************************************************************
058100 3000-RESOLVE-GUEST.
058200     MOVE TRN-GUEST-EMAIL           TO GST-EMAIL.
058300     READ GUEST-FILE KEY IS GST-EMAIL
058400         INVALID KEY
058500             PERFORM 3010-ADD-NEW-GUEST THRU 3010-EXIT
058600     END-READ.
058700     MOVE GST-ID                    TO BKG-GUEST-ID.
058800 3000-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200* NO GUEST RECORD EXISTS FOR THIS EMAIL YET -- LAY ONE DOWN USING
059300* THE ID AND NAME CARRIED ON THE TRANSACTION.
059400******************************************************************
059500 3010-ADD-NEW-GUEST.
059600     MOVE TRN-NEW-GUEST-ID          TO GST-ID.
059700     MOVE TRN-GUEST-EMAIL           TO GST-EMAIL.
059800     MOVE TRN-GUEST-FIRST-NAME      TO GST-FIRST-NAME.
059900     MOVE TRN-GUEST-LAST-NAME       TO GST-LAST-NAME.
060000     WRITE GUEST-RECORD
060100         INVALID KEY
060200             DISPLAY 'BOOKSVC - GUEST WRITE FAILED, ID='
060300                     TRN-NEW-GUEST-ID
060400     END-WRITE.
060500 3010-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900* GUESTSERVICE - UPDATE-GUEST-ON-BOOKING-UPDATE.  THE EMAIL-
061000* SWITCH STEP RUNS FIRST (CR 0118); NAME CHANGES THEN APPLY TO
061100* WHICHEVER GUEST RECORD IS CURRENT AFTERWARD.  THIS KEEPS A
061200* TRANSACTION THAT CARRIES BOTH A NEW EMAIL (BELONGING TO A
061300* GUEST ALREADY ON FILE) AND A NAME CORRECTION FROM UPDATING THE
061400* WRONG GUEST RECORD.
061500******************************************************************
061600 3100-UPDATE-GUEST-ON-BOOKING.
061700     MOVE BKG-GUEST-ID              TO WS-CURRENT-GUEST-ID.
061800     IF TRN-GUEST-EMAIL NOT = SPACES
061900         PERFORM 3110-RESOLVE-EMAIL-SWITCH THRU 3110-EXIT.
062000     MOVE WS-CURRENT-GUEST-ID       TO GST-ID.
062100     READ GUEST-FILE
062200         INVALID KEY
062300             SET WS-VAL-REJECTED    TO TRUE
062400             STRING 'Guest not found with id: '
062500                    WS-CURRENT-GUEST-ID
062600                    DELIMITED BY SIZE
062700                    INTO WS-VAL-REJECT-REASON
062800             GO TO 3100-EXIT
062900     END-READ.
063000*    EMAIL WAS ALREADY ADOPTED FROM THE OTHER GUEST RECORD AT
063100*    3110 IF A SWITCH OCCURRED -- DON'T OVERWRITE IT HERE.
063200     IF TRN-GUEST-EMAIL NOT = SPACES AND NOT WS-EMAIL-WAS-SWITCHED
063300         MOVE TRN-GUEST-EMAIL        TO GST-EMAIL.
063400     IF TRN-GUEST-FIRST-NAME NOT = SPACES
063500         MOVE TRN-GUEST-FIRST-NAME   TO GST-FIRST-NAME.
063600     IF TRN-GUEST-LAST-NAME NOT = SPACES
063700         MOVE TRN-GUEST-LAST-NAME    TO GST-LAST-NAME.
063800     REWRITE GUEST-RECORD.
063900     MOVE WS-CURRENT-GUEST-ID       TO BKG-GUEST-ID.
064000 3100-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* CR 0118 -- IF THE NEW EMAIL ALREADY BELONGS TO A DIFFERENT
064500* GUEST RECORD THAN THE ONE ON THIS BOOKING, THE BOOKING IS RE-
064600* POINTED AT THAT OTHER (ALREADY-EXISTING) GUEST RECORD RATHER
064700* THAN OVERWRITING THE EMAIL ON THE BOOKING'S CURRENT GUEST AND
064800* ORPHANING THE REAL OWNER OF THAT EMAIL.
064900******************************************************************
065000 3110-RESOLVE-EMAIL-SWITCH.
065100     MOVE 'N'                       TO WS-EMAIL-SWITCHED-SW.
065200     MOVE TRN-GUEST-EMAIL           TO GST-EMAIL.
065300     READ GUEST-FILE KEY IS GST-EMAIL
065400         INVALID KEY
065500             CONTINUE
065600         NOT INVALID KEY
065700             IF GST-ID NOT = WS-CURRENT-GUEST-ID
065800                 MOVE GST-ID         TO WS-CURRENT-GUEST-ID
065900                 MOVE 'Y'            TO WS-EMAIL-SWITCHED-SW
066000             END-IF
066100     END-READ.
066200 3110-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* RUN REPORT DETAIL LINES.  EVERY TRANSACTION GETS EXACTLY ONE
066700* OF THESE TWO PARAGRAPHS -- REJECTED OR OK -- NEVER BOTH.
066800******************************************************************
066900 8000-WRITE-REJECT-LINE.
067000     MOVE 'BOOK  '                   TO RPT-TRAN-TYPE.
067100     MOVE TRN-CODE                   TO RPT-TRAN-CODE.
067200     MOVE WS-RPT-RECORD-ID           TO RPT-RECORD-ID.
067300     MOVE 'REJECTED'                 TO RPT-RESULT.
067400     MOVE WS-VAL-REJECT-REASON       TO RPT-REASON.
067500     WRITE RUN-REPORT-RECORD.
067600     ADD 1                           TO WS-REJECT-COUNT.
067700 8000-EXIT.
067800     EXIT.
067900
068000 8100-WRITE-OK-LINE.
068100     MOVE 'BOOK  '                   TO RPT-TRAN-TYPE.
068200     MOVE TRN-CODE                   TO RPT-TRAN-CODE.
068300     MOVE WS-RPT-RECORD-ID           TO RPT-RECORD-ID.
068400     MOVE 'OK      '                 TO RPT-RESULT.
068500     MOVE SPACES                     TO RPT-REASON.
068600     WRITE RUN-REPORT-RECORD.
068700 8100-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100* END-OF-RUN CONTROL TOTALS -- ONE LINE PER COUNTER, WRITTEN
069200* DIRECTLY FROM WS-SUMMARY-LINE RATHER THAN THROUGH THE DETAIL
069300* LINE FIELDS SINCE THESE AREN'T TIED TO ANY ONE TRANSACTION.
069400******************************************************************
069500 9000-PRINT-SUMMARY.
069600     MOVE SPACES                     TO WS-SUMMARY-LINE.
069700     MOVE 'BOOKING RUN TOTALS'        TO WS-SUM-LABEL.
069800     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
069900     MOVE 'READ'                      TO WS-SUM-LABEL.
070000     MOVE WS-READ-COUNT               TO WS-SUM-COUNT-ED.
070100     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
070200     MOVE 'CREATED'                   TO WS-SUM-LABEL.
070300     MOVE WS-CREATE-COUNT             TO WS-SUM-COUNT-ED.
070400     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
070500     MOVE 'UPDATED'                   TO WS-SUM-LABEL.
070600     MOVE WS-UPDATE-COUNT             TO WS-SUM-COUNT-ED.
070700     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
070800     MOVE 'CANCELLED'                 TO WS-SUM-LABEL.
070900     MOVE WS-CANCEL-COUNT             TO WS-SUM-COUNT-ED.
071000     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
071100     MOVE 'REBOOKED'                  TO WS-SUM-LABEL.
071200     MOVE WS-REBOOK-COUNT             TO WS-SUM-COUNT-ED.
071300     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
071400     MOVE 'DELETED'                   TO WS-SUM-LABEL.
071500     MOVE WS-DELETE-COUNT             TO WS-SUM-COUNT-ED.
071600     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
071700     MOVE 'REJECTED'                  TO WS-SUM-LABEL.
071800     MOVE WS-REJECT-COUNT             TO WS-SUM-COUNT-ED.
071900     WRITE RUN-REPORT-RECORD FROM WS-SUMMARY-LINE.
072000 9000-EXIT.
072100     EXIT.
072200
072300******************************************************************
072400* BOOKINGVALIDATOR - SHARED WITH BLOCKSVC.  SEE BOOKVAL.         *
072500******************************************************************
072600     COPY BOOKVAL.
072700
