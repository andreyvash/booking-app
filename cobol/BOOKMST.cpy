000100******************************************************************
000200* BOOKMST - BOOKING MASTER RECORD LAYOUT.                       *
000300* KEYED BY BKG-ID.  BKG-PROPERTY-ID IS THE ALTERNATE KEY (WITH  *
000400* DUPLICATES) USED TO BROWSE ALL BOOKINGS FOR A PROPERTY WHEN   *
000500* THE OVERLAP RULES ARE APPLIED.                                *
000600******************************************************************
000700    05  BKG-ID                      PIC X(36).
000800    05  BKG-PROPERTY-ID             PIC X(36).
000900    05  BKG-GUEST-ID                PIC X(36).
001000    05  BKG-START-DATE              PIC 9(08).
001100    05  BKG-START-DATE-X REDEFINES BKG-START-DATE.
001200        10  BKG-START-CCYY          PIC 9(04).
001300        10  BKG-START-MM            PIC 9(02).
001400        10  BKG-START-DD            PIC 9(02).
001500    05  BKG-END-DATE                PIC 9(08).
001600    05  BKG-END-DATE-X REDEFINES BKG-END-DATE.
001700        10  BKG-END-CCYY            PIC 9(04).
001800        10  BKG-END-MM              PIC 9(02).
001900        10  BKG-END-DD              PIC 9(02).
002000    05  BKG-STATUS                  PIC X(09).
002100        88  BKG-CONFIRMED           VALUE 'CONFIRMED'.
002200        88  BKG-CANCELED            VALUE 'CANCELED '.
002300    05  FILLER                      PIC X(17).
