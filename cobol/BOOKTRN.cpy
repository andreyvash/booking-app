000100******************************************************************
000200* BOOKTRN - BOOKING-TRANSACTION RECORD LAYOUT.  ONE RECORD PER  *
000300* DETAIL LINE OF THE BOOKING TRANSACTION FILE.  FIELDS NOT      *
000400* USED BY A GIVEN TRN-CODE ARE LEFT SPACES/ZERO ON THE RECORD.  *
000500******************************************************************
000600    05  TRN-CODE                   PIC X(08).
000700        88  TRN-IS-CREATE          VALUE 'CREATE  '.
000800        88  TRN-IS-UPDATE          VALUE 'UPDATE  '.
000900        88  TRN-IS-CANCEL          VALUE 'CANCEL  '.
001000        88  TRN-IS-REBOOK          VALUE 'REBOOK  '.
001100        88  TRN-IS-DELETE          VALUE 'DELETE  '.
001200    05  TRN-BOOKING-ID             PIC X(36).
001300    05  TRN-NEW-GUEST-ID           PIC X(36).
001400    05  TRN-PROPERTY-ID            PIC X(36).
001500    05  TRN-GUEST-EMAIL            PIC X(100).
001600    05  TRN-GUEST-FIRST-NAME       PIC X(50).
001700    05  TRN-GUEST-LAST-NAME        PIC X(50).
001800    05  TRN-START-DATE             PIC 9(08).
001900    05  TRN-END-DATE               PIC 9(08).
002000******************************************************************
002100* RESERVED FOR FUTURE TRANSACTION FIELDS.  THIS LAYOUT HAS BEEN  *
002200* EXTENDED SEVERAL TIMES SINCE THE ORIGINAL BOOKING CUTOVER AND  *
002300* WILL LIKELY BE EXTENDED AGAIN -- RATE OVERRIDES, PARTY SIZE    *
002400* AND SPECIAL-REQUEST TEXT HAVE ALL BEEN DISCUSSED BUT ARE NOT   *
002500* YET CARRIED ON THIS TRANSACTION.  PAD HERE, NOT BY GROWING     *
002600* THE RECORD, WHEN ONE OF THOSE IS ADDED.                       *
002700******************************************************************
002800    05  FILLER                     PIC X(40).
