000100******************************************************************
000200* BLOKMST - BLOCK MASTER RECORD LAYOUT.                         *
000300* KEYED BY BLK-ID.  BLK-PROPERTY-ID IS THE ALTERNATE KEY (WITH  *
000400* DUPLICATES) USED TO BROWSE ALL BLOCKS FOR A PROPERTY WHEN THE *
000500* OVERLAP RULES ARE APPLIED.                                    *
000600******************************************************************
000700    05  BLK-ID                      PIC X(36).
000800    05  BLK-PROPERTY-ID             PIC X(36).
000900    05  BLK-START-DATE              PIC 9(08).
001000    05  BLK-START-DATE-X REDEFINES BLK-START-DATE.
001100        10  BLK-START-CCYY          PIC 9(04).
001200        10  BLK-START-MM            PIC 9(02).
001300        10  BLK-START-DD            PIC 9(02).
001400    05  BLK-END-DATE                PIC 9(08).
001500    05  BLK-END-DATE-X REDEFINES BLK-END-DATE.
001600        10  BLK-END-CCYY            PIC 9(04).
001700        10  BLK-END-MM              PIC 9(02).
001800        10  BLK-END-DD              PIC 9(02).
001900    05  BLK-REASON                  PIC X(80).
002000    05  FILLER                      PIC X(12).
