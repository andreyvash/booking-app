000100******************************************************************
000200* BOOKVAL - SHARED VALIDATION PARAGRAPHS (THE BOOKINGVALIDATOR  *
000300* UNIT).  COPIED INTO THE PROCEDURE DIVISION OF BOTH BOOKSVC    *
000400* AND BLOCKSVC SO THE RULE TEXT IS MAINTAINED IN ONE PLACE.     *
000500* CALLERS LOAD WS-VALIDATOR-AREA (COPY BOOKVALW) BEFORE EACH    *
000600* PERFORM AND TEST WS-VAL-REJECT-SW ON RETURN.                  *
000700*                                                                *
000800* 2007-03-11 DWB  ORIGINAL - LIFTED OUT OF BOOKSVC SO BLOCKSVC  *
000900*                  DIDN'T HAVE TO CARRY ITS OWN COPY.           *
001000* 2011-09-02 RTK  ADDED SELF-EXCLUSION TO THE OVERLAP SCANS FOR *
001100*                  UPDATE-IN-PLACE (TICKET RES-1188).           *
001200******************************************************************
001300******************************************************************
001400* DATE-ORDER AND NO-PAST-DATE RULES.  ORDER IS CHECKED FIRST --
001500* A BACKWARDS DATE PAIR IS REJECTED ON ITS OWN MERITS BEFORE
001600* EVEN LOOKING AT TODAY'S RUN DATE.                              *
001700******************************************************************
001800 7000-VALIDATE-DATES.
001900     MOVE 'N'                       TO WS-VAL-REJECT-SW.
002000     IF WS-VAL-START-DATE > WS-VAL-END-DATE
002100         SET WS-VAL-REJECTED        TO TRUE
002200         MOVE 'Start date must be before end date'
002300                                     TO WS-VAL-REJECT-REASON
002400         GO TO 7000-EXIT.
002500     IF WS-VAL-START-DATE < WS-VAL-RUN-DATE
002600         SET WS-VAL-REJECTED        TO TRUE
002700         MOVE 'Start date cannot be in the past'
002800                                     TO WS-VAL-REJECT-REASON.
002900 7000-EXIT.
003000     EXIT.
003100
003200******************************************************************
003300* PROPERTY-EXISTS RULE.  ALSO STASHES THE OWNING OWNER-ID SO     *
003400* BLOCKSVC'S OWNERSHIP CHECK DOESN'T HAVE TO RE-READ THE MASTER. *
003500* WS-VAL-FOUND-OWNER-ID IS CLEARED FIRST SO A FAILED LOOKUP      *
003600* NEVER LEAVES A STALE OWNER ID BEHIND FOR THE CALLER TO TEST.   *
003700******************************************************************
003800 7100-CHECK-PROPERTY-EXISTS.
003900     MOVE 'N'                       TO WS-VAL-REJECT-SW.
004000     MOVE SPACES                    TO WS-VAL-FOUND-OWNER-ID.
004100     MOVE WS-VAL-PROPERTY-ID        TO PROP-ID.
004200     READ PROPERTY-FILE
004300         INVALID KEY
004400             SET WS-VAL-REJECTED    TO TRUE
004500             STRING 'Property not found with id: '
004600                    WS-VAL-PROPERTY-ID
004700                    DELIMITED BY SIZE
004800                    INTO WS-VAL-REJECT-REASON
004900         NOT INVALID KEY
005000             MOVE PROP-OWNER-ID     TO WS-VAL-FOUND-OWNER-ID
005100     END-READ.
005200 7100-EXIT.
005300     EXIT.
005400
005500******************************************************************
005600* NOT-BOOKED RULE.  BROWSES THE BOOKING MASTER BY THE PROPERTY   *
005700* ALTERNATE KEY -- THE VSAM SUBSTITUTE FOR A "WHERE PROPERTY-ID  *
005800* =" QUERY.  ONLY CONFIRMED BOOKINGS PARTICIPATE; THE RECORD     *
005900* NAMED IN WS-VAL-EXCL-BOOKING-ID, IF ANY, IS SKIPPED.           *
006000******************************************************************
006100 7200-CHECK-BOOKING-OVERLAP.
006200     MOVE 'N'                       TO WS-VAL-REJECT-SW.
006300     MOVE WS-VAL-PROPERTY-ID        TO BKG-PROPERTY-ID.
006400*    POSITION THE ALTERNATE INDEX AT THE FIRST BOOKING FOR THIS
006500*    PROPERTY.  NO ENTRY AT ALL MEANS NOTHING TO OVERLAP.
006600     START BOOKING-FILE KEY IS EQUAL TO BKG-PROPERTY-ID
006700         INVALID KEY
006800             GO TO 7200-EXIT.
006900 7200-READ-NEXT.
007000     READ BOOKING-FILE NEXT RECORD
007100         AT END
007200             GO TO 7200-EXIT.
007300*    BROWSE HAS RUN PAST THE LAST BOOKING FOR THIS PROPERTY --
007400*    THE ALTERNATE KEY SEQUENCE MOVED ON TO ANOTHER PROPERTY.
007500     IF BKG-PROPERTY-ID NOT = WS-VAL-PROPERTY-ID
007600         GO TO 7200-EXIT.
007700*    SKIP THE BOOKING BEING UPDATED/REBOOKED -- IT IS STILL ON
007800*    THE MASTER BUT MUST NOT OVERLAP ITSELF (CR 0077).
007900     IF BKG-ID = WS-VAL-EXCL-BOOKING-ID
008000         GO TO 7200-READ-NEXT.
008100*    A CANCELLED BOOKING NO LONGER HOLDS ITS DATES.
008200     IF NOT BKG-CONFIRMED
008300         GO TO 7200-READ-NEXT.
008400*    STANDARD INTERVAL-OVERLAP TEST -- TWO RANGES OVERLAP UNLESS
008500*    ONE ENDS BEFORE THE OTHER STARTS.
008600     IF WS-VAL-START-DATE <= BKG-END-DATE
008700        AND WS-VAL-END-DATE >= BKG-START-DATE
008800         SET WS-VAL-REJECTED        TO TRUE
008900         MOVE 'Property is already booked for the selected dates'
009000                                     TO WS-VAL-REJECT-REASON
009100         GO TO 7200-EXIT.
009200     GO TO 7200-READ-NEXT.
009300 7200-EXIT.
009400     EXIT.
009500
009600******************************************************************
009700* NOT-BLOCKED RULE.  SAME BROWSE TECHNIQUE AGAINST THE BLOCK      *
009800* MASTER.  THE RECORD NAMED IN WS-VAL-EXCL-BLOCK-ID, IF ANY, IS   *
009900* SKIPPED (AN UPDATE EXCLUDING ITSELF).  UNLIKE THE BOOKING       *
010000* BROWSE ABOVE, THERE IS NO CONFIRMED/CANCELLED STATUS ON A       *
010100* BLOCK -- EVERY BLOCK ON FILE IS IN EFFECT.
010200******************************************************************
010300 7300-CHECK-BLOCK-OVERLAP.
010400     MOVE 'N'                       TO WS-VAL-REJECT-SW.
010500     MOVE WS-VAL-PROPERTY-ID        TO BLK-PROPERTY-ID.
010600     START BLOCK-FILE KEY IS EQUAL TO BLK-PROPERTY-ID
010700         INVALID KEY
010800             GO TO 7300-EXIT.
010900 7300-READ-NEXT.
011000     READ BLOCK-FILE NEXT RECORD
011100         AT END
011200             GO TO 7300-EXIT.
011300     IF BLK-PROPERTY-ID NOT = WS-VAL-PROPERTY-ID
011400         GO TO 7300-EXIT.
011500     IF BLK-ID = WS-VAL-EXCL-BLOCK-ID
011600         GO TO 7300-READ-NEXT.
011700     IF WS-VAL-START-DATE <= BLK-END-DATE
011800        AND WS-VAL-END-DATE >= BLK-START-DATE
011900         SET WS-VAL-REJECTED        TO TRUE
012000         MOVE 'Property is blocked for the selected dates'
012100                                     TO WS-VAL-REJECT-REASON
012200         GO TO 7300-EXIT.
012300     GO TO 7300-READ-NEXT.
012400 7300-EXIT.
012500     EXIT.
012600
012700******************************************************************
012800* FULL VALIDATION FOR A NEW BOOKING -- DATES, PROPERTY-EXISTS,   *
012900* NOT-BOOKED, NOT-BLOCKED, IN THAT ORDER, SHORT-CIRCUITING ON    *
013000* THE FIRST REJECTION.  A BLOCK CREATE RUNS THESE SAME FOUR      *
013100* PARAGRAPHS ITSELF, PLUS THE OWNERSHIP CHECK, RATHER THAN
013200* CALLING THIS PARAGRAPH -- OWNERSHIP HAS NO PLACE ON A BOOKING.
013300******************************************************************
013400 7400-FULL-VALIDATION.
013500     PERFORM 7000-VALIDATE-DATES THRU 7000-EXIT.
013600     IF WS-VAL-ACCEPTED
013700         PERFORM 7100-CHECK-PROPERTY-EXISTS THRU 7100-EXIT.
013800     IF WS-VAL-ACCEPTED
013900         PERFORM 7200-CHECK-BOOKING-OVERLAP THRU 7200-EXIT.
014000     IF WS-VAL-ACCEPTED
014100         PERFORM 7300-CHECK-BLOCK-OVERLAP THRU 7300-EXIT.
014200 7400-EXIT.
014300     EXIT.
