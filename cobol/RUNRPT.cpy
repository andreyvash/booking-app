000100******************************************************************
000200* RUNRPT - RUN REPORT DETAIL LINE LAYOUT, SHARED BY THE BOOKING *
000300* AND BLOCK RUN REPORTS.  148 BYTES, LINE SEQUENTIAL.           *
000400******************************************************************
000500    05  RPT-TRAN-TYPE              PIC X(06).
000600    05  RPT-TRAN-CODE              PIC X(08).
000700    05  RPT-RECORD-ID              PIC X(36).
000800    05  RPT-RESULT                 PIC X(08).
000900    05  RPT-REASON                 PIC X(80).
001000    05  FILLER                     PIC X(10).
