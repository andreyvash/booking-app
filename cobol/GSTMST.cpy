000100******************************************************************
000200* GSTMST - GUEST MASTER RECORD LAYOUT.                          *
000300*                                                                *
000400* KEYED BY GST-ID.  GST-EMAIL IS THE ALTERNATE KEY USED AS THE  *
000500* NATURAL/BUSINESS KEY FOR GUEST IDENTITY RESOLUTION (SEE       *
000600* GUESTSERVICE IN BOOKSVC, PARAGRAPHS 3000-3110).  NAME AND     *
000700* EMAIL ARE THE ONLY CONTACT FIELDS THIS SUITE MAINTAINS --     *
000800* PHONE, MAILING ADDRESS, LOYALTY-PROGRAM AND MARKETING-        *
000900* PREFERENCE FIELDS LIVE ON THE GUEST-PROFILE SYSTEM AND ARE    *
001000* NOT CARRIED HERE.  THE RESERVE BLOCK BELOW STANDS IN FOR      *
001100* THOSE FIELDS SO THIS COPYBOOK STAYS PADDED TO THE GUEST-      *
001200* PROFILE SYSTEM'S OWN RECORD WIDTH.                            *
001300******************************************************************
001400    05  GST-ID                      PIC X(36).
001500    05  GST-FIRST-NAME              PIC X(50).
001600    05  GST-LAST-NAME               PIC X(50).
001700    05  GST-EMAIL                   PIC X(100).
001800******************************************************************
001900* RESERVED FOR GUEST-PROFILE FIELDS NOT USED BY THE RULE         *
002000* ENGINE (PHONE, MAILING ADDRESS, LOYALTY NUMBER, MARKETING      *
002100* OPT-IN FLAGS).                                                 *
002200******************************************************************
002300    05  FILLER                      PIC X(50).
