000100******************************************************************
000200* BOOKVALW - PARAMETER BLOCK FOR THE SHARED BOOKVAL VALIDATION  *
000300* PARAGRAPHS.  THE CALLING PROGRAM LOADS THESE FIELDS BEFORE    *
000400* PERFORMING A BOOKVAL PARAGRAPH AND INSPECTS WS-VAL-REJECT-SW  *
000500* AND WS-VAL-REJECT-REASON ON RETURN.                           *
000600******************************************************************
000700    05  WS-VAL-PROPERTY-ID         PIC X(36).
000800    05  WS-VAL-START-DATE          PIC 9(08).
000900    05  WS-VAL-END-DATE            PIC 9(08).
001000    05  WS-VAL-EXCL-BOOKING-ID     PIC X(36).
001100    05  WS-VAL-EXCL-BLOCK-ID       PIC X(36).
001200    05  WS-VAL-FOUND-OWNER-ID      PIC X(36).
001300    05  WS-VAL-REJECT-SW           PIC X(01).
001400        88  WS-VAL-REJECTED        VALUE 'Y'.
001500        88  WS-VAL-ACCEPTED        VALUE 'N'.
001600    05  WS-VAL-REJECT-REASON       PIC X(80).
001700    05  WS-VAL-RUN-DATE            PIC 9(08).
001800    05  FILLER                     PIC X(10).
