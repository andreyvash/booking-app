000100******************************************************************
000200* BLOKTRN - BLOCK-TRANSACTION RECORD LAYOUT.  ONE RECORD PER    *
000300* DETAIL LINE OF THE BLOCK TRANSACTION FILE.                    *
000400******************************************************************
000500    05  BTRN-CODE                  PIC X(08).
000600        88  BTRN-IS-CREATE         VALUE 'CREATE  '.
000700        88  BTRN-IS-UPDATE         VALUE 'UPDATE  '.
000800        88  BTRN-IS-DELETE         VALUE 'DELETE  '.
000900    05  BTRN-BLOCK-ID              PIC X(36).
001000    05  BTRN-PROPERTY-ID           PIC X(36).
001100    05  BTRN-OWNER-ID              PIC X(36).
001200    05  BTRN-START-DATE            PIC 9(08).
001300    05  BTRN-END-DATE              PIC 9(08).
001400    05  BTRN-REASON                PIC X(80).
001500******************************************************************
001600* RESERVED FOR FUTURE TRANSACTION FIELDS.  MAINTENANCE-TYPE      *
001700* BLOCKS (OUT-OF-SERVICE, OWNER-HOLD, RENOVATION) HAVE COME UP   *
001800* AS A POSSIBLE ADDITION TO THIS LAYOUT BUT ARE NOT CARRIED      *
001900* HERE YET -- PAD HERE, NOT BY GROWING THE RECORD, WHEN A NEW    *
002000* BLOCK ATTRIBUTE IS ADDED.                                      *
002100******************************************************************
002200    05  FILLER                     PIC X(40).
